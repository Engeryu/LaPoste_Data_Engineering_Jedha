000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.                    SCDAGEN.
000040 AUTHOR.                        R. CASTANEDA OLVERA.
000050 INSTALLATION.                  SUPERCOURIER - CENTRO DE COMPUTO.
000060 DATE-WRITTEN.                  10/04/1991.
000070 DATE-COMPILED.
000080 SECURITY.                      USO INTERNO - CONFIDENCIAL.
000090******************************************************************
000100* FECHA       : 10/04/1991                                      *
000110* PROGRAMADOR : R. CASTANEDA OLVERA                             *
000120* APLICACION  : SUPERCOURIER - ANALISIS DE ENTREGAS              *
000130* PROGRAMA    : SCDAGEN                                         *
000140* TIPO        : BATCH                                           *
000150* DESCRIPCION : GENERA LOS ARCHIVOS DE PRUEBA ENTREGAS Y         *
000160*             : CLIMADAT CUANDO NO SE RECIBE UN ARCHIVO DE       *
000170*             : ENTREGAS DESDE OPERACIONES. SE USA PARA PODER    *
000180*             : EJECUTAR SCDAPRN EN AMBIENTE DE PRUEBA SIN        *
000190*             : DEPENDER DE LA CINTA DE ENTREGAS DEL DIA.        *
000200* ARCHIVOS    : ENTREGAS=A, CLIMADAT=A                          *
000210* PROGRAMA(S) : NO APLICA                                       *
000220* ACCION (ES) : G=GENERAR                                       *
000230* INSTALADO   : 15/04/1991                                      *
000240* BPM/RATIONAL: 100234                                          *
000250* NOMBRE      : GENERADOR DE ENTREGAS Y CLIMA DE PRUEBA          *
000260******************************************************************
000270*----------------------------------------------------------------*
000280* BITACORA DE CAMBIOS                                           *
000290*----------------------------------------------------------------*
000300* VER   FECHA      POR   SOLICITUD   DESCRIPCION                *
000310*----- ---------- ----- ----------- --------------------------- *
000320* A.00  1991-04-10  RCO  SCDA-0001   PRIMERA VERSION, SOLO       *
000330*                                    GENERABA TICKETS DE         *
000340*                                    RECOLECCION EN ZONA URBANA  *
000350* A.01  1993-11-02  RCO  SCDA-0022   SE AGREGAN ZONAS SUBURBANA, *
000360*                                    RURAL E INDUSTRIAL          *
000370* A.02  1996-06-18  JLH  SCDA-0047   SE AGREGA GENERACION DEL    *
000380*                                    ARCHIVO CLIMADAT, ANTES SE  *
000390*                                    CAPTURABA A MANO            *
000400* A.03  1998-09-09  RCO  SCDA-0068   FIX Y2K: LA VENTANA DE      *
000410*                                    SIGLO EN LA FECHA DEL       *
000420*                                    SISTEMA NO SOPORTABA EL     *
000430*                                    CAMBIO DE SIGLO, SE AGREGA  *Y2K0068
000440*                                    LA VENTANA 00-49=20XX,      *Y2K0068
000450*                                    50-99=19XX                  *Y2K0068
000460* A.04  2001-02-14  MLC  SCDA-0081   SE AGREGA ZONA SHOPPING     *
000470*                                    CENTER Y SE AJUSTAN PESOS   *
000480* A.05  2005-07-30  MLC  SCDA-0095   SE AGREGA TIPO DE PAQUETE   *
000490*                                    "EXTRA LARGE" Y "SPECIAL"   *
000500* A.06  2012-03-05  LFM  SCDA-0150   SE CAMBIA EL GENERADOR DE   *
000510*                                    NUMEROS PSEUDOALEATORIOS A  *
000520*                                    UN LEHMER DE PERIODO LARGO  *
000530*                                    PARA EVITAR REPETICIONES    *
000540*                                    VISIBLES ENTRE CORRIDAS     *
000550* A.07  2019-05-14  RCO  SCDA-0001   SE REESTRUCTURA PARA USAR   *
000560*                                    COPYBOOKS COMPARTIDOS CON   *
000570*                                    SCDAPRN (ENTREGAW, CLIMAW)  *
000580* A.08  2023-11-30  LFM  SCDA-0233   SE AMPLIA VENTANA DE CLIMA  *
000590*                                    GENERADA PARA CUBRIR LOS    *
000600*                                    ENTREGAS QUE CRUZAN DE DIA  *
000610******************************************************************
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER.               IBM-370.
000660 OBJECT-COMPUTER.               IBM-370.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     UPSI-0 ON STATUS IS GEN-MODO-DEBUG
000700     CLASS DIGITOS IS "0123456789".
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT ENTREGAS ASSIGN   TO ENTREGAS
000750            ORGANIZATION       IS SEQUENTIAL
000760            FILE STATUS        IS FS-ENTREGAS.
000770     SELECT CLIMADAT ASSIGN   TO CLIMADAT
000780            ORGANIZATION       IS SEQUENTIAL
000790            FILE STATUS        IS FS-CLIMADAT.
000800
000810 DATA DIVISION.
000820 FILE SECTION.
000830* 1 --> ARCHIVO DE ENTREGAS GENERADO PARA PRUEBA
000840 FD  ENTREGAS.
000850     COPY ENTREGAW.
000860* 2 --> ARCHIVO DE OBSERVACIONES DE CLIMA GENERADO PARA PRUEBA
000870 FD  CLIMADAT.
000880     COPY CLIMAW.
000890
000900 WORKING-STORAGE SECTION.
000910******************************************************************
000920*               C A M P O S    D E    T R A B A J O              *
000930******************************************************************
000940 01  WKS-CAMPOS-DE-TRABAJO.
000950     05  WKS-PROGRAMA           PIC X(08) VALUE "SCDAGEN".
000960     05  WKS-NUM-ENTREGAS       PIC S9(04) COMP VALUE 1000.
000970     05  WKS-NUM-DIAS-CLIMA     PIC S9(04) COMP VALUE 36.
000980     05  WKS-I                  PIC S9(04) COMP.
000990     05  WKS-H                  PIC S9(04) COMP.
001000     05  WKS-ID-SEC             PIC 9(04).
001010     05  WKS-GENERADOS-ENT      PIC S9(09) COMP VALUE ZEROS.
001020     05  WKS-GENERADOS-CLI      PIC S9(09) COMP VALUE ZEROS.
001030     05  FILLER                 PIC X(02).
001040
001050******************************************************************
001060*     G E N E R A D O R   D E   N U M E R O S   A L E A T .      *
001070*     (LEHMER, A=16807, M=2147483647 - "MINIMAL STANDARD")       *
001080******************************************************************
001090 01  WKS-RND.
001100     05  WKS-RND-SEMILLA       PIC S9(10) COMP VALUE 123457.
001110     05  WKS-RND-PRODUCTO      PIC S9(18) COMP.
001120     05  WKS-RND-COCIENTE      PIC S9(18) COMP.
001130     05  WKS-RND-PORC100       PIC 9(03) COMP.
001140     05  FILLER                PIC X(02).
001150
001160******************************************************************
001170*     F E C H A   D E L   S I S T E M A   ( V E N T A N A )      *
001180******************************************************************
001190 01  WKS-FECHA-SISTEMA.
001200     05  WKS-FS-AA              PIC 9(02).
001210     05  WKS-FS-MM              PIC 9(02).
001220     05  WKS-FS-DD              PIC 9(02).
001230 01  WKS-FECHA-SISTEMA-ALT REDEFINES WKS-FECHA-SISTEMA.
001240     05  WKS-FSA-TEXTO          PIC X(06).
001250
001260 01  WKS-FECHA-SISTEMA-COMPLETA.
001270     05  WKS-FSC-SIGLO          PIC 9(02).
001280     05  WKS-FSC-ANO            PIC 9(02).
001290     05  WKS-FSC-MM             PIC 9(02).
001300     05  WKS-FSC-DD             PIC 9(02).
001310 01  WKS-FSC-ALT REDEFINES WKS-FECHA-SISTEMA-COMPLETA.
001320     05  WKS-FSC-TEXTO          PIC X(08).
001330
001340 01  WKS-ANO-COMPLETO           PIC 9(04).
001350
001360******************************************************************
001370*     A R I T M E T I C A   D E   F E C H A S   ( C A L E N D.)  *
001380******************************************************************
001390 01  WKS-FECHA-ENTRADA.
001400     05  WKS-FE-ANO             PIC S9(04) COMP.
001410     05  WKS-FE-MES             PIC S9(04) COMP.
001420     05  WKS-FE-DIA             PIC S9(04) COMP.
001430     05  FILLER                 PIC X(02).
001440 01  WKS-DIAS-JULIANOS          PIC S9(09) COMP.
001450 01  WKS-HJ-Y                   PIC S9(09) COMP.
001460 01  WKS-HJ-ERA                 PIC S9(09) COMP.
001470 01  WKS-HJ-YOE                 PIC S9(09) COMP.
001480 01  WKS-HJ-MP                  PIC S9(09) COMP.
001490 01  WKS-HJ-DOY                 PIC S9(09) COMP.
001500 01  WKS-HJ-DOE                 PIC S9(09) COMP.
001510 01  WKS-HJ-Z                   PIC S9(09) COMP.
001520 01  WKS-FS-SAL-DIA-JULIANO     PIC S9(09) COMP.
001530 01  WKS-SEG-TOTAL-CONV         PIC S9(11) COMP.
001540
001550 01  WKS-FECHA-SALIDA.
001560     05  WKS-FS-SAL-ANO         PIC S9(04) COMP.
001570     05  WKS-FS-SAL-MES         PIC S9(04) COMP.
001580     05  WKS-FS-SAL-DIA         PIC S9(04) COMP.
001590     05  FILLER                 PIC X(02).
001600
001610******************************************************************
001620*     D A T O S   D E   L A   E N T R E G A   E N   G E N E R.   *
001630******************************************************************
001640 01  WKS-SEG-TOTAL-REC          PIC S9(11) COMP.
001650 01  WKS-SEG-TOTAL-ENT          PIC S9(11) COMP.
001660 01  WKS-SEG-RESTO              PIC S9(11) COMP.
001670 01  WKS-OFFSET-DIAS            PIC S9(04) COMP.
001680 01  WKS-OFFSET-MIN             PIC S9(04) COMP.
001690 01  WKS-HORA-GEN               PIC S9(04) COMP.
001700 01  WKS-MIN-GEN                PIC S9(04) COMP.
001710 01  WKS-SEG-GEN                PIC S9(04) COMP.
001720
001730 01  WKS-DISTANCIA-CENTESIMOS   PIC 9(04) COMP.
001740
001750 01  WKS-CAMPO-EDITADO.
001760     05  WKS-ANO-ED             PIC 9(04).
001770     05  WKS-MES-ED             PIC 9(02).
001780     05  WKS-DIA-ED             PIC 9(02).
001790     05  WKS-HORA-ED            PIC 9(02).
001800     05  WKS-MIN-ED             PIC 9(02).
001810     05  WKS-SEG-ED             PIC 9(02).
001820 01  WKS-CAMPO-EDITADO-ALT REDEFINES WKS-CAMPO-EDITADO.
001830     05  WKS-CE-TEXTO           PIC X(14).
001840
001850******************************************************************
001860*     C L I M A   -   C O N T I N U I D A D   H O R A R I A      *
001870******************************************************************
001880 01  WKS-CLIMA-DATOS.
001890     05  WKS-CLIMA-ANTERIOR     PIC X(20) VALUE SPACES.
001900     05  WKS-CLIMA-HAY-ANTERIOR PIC X(01) VALUE "N".
001910         88  WKS-CLIMA-CON-ANTERIOR       VALUE "S".
001920     05  FILLER                 PIC X(02).
001930
001940******************************************************************
001950*              C O N T A D O R E S   D E   A R C H I V O        *
001960******************************************************************
001970 01  FS-ENTREGAS                PIC X(02) VALUE ZEROS.
001980 01  FS-CLIMADAT                PIC X(02) VALUE ZEROS.
001990
002000 PROCEDURE DIVISION.
002010 000-MAIN SECTION.
002020 000-00.
002030     PERFORM 100-ABRIR-ARCHIVOS
002040     PERFORM 150-CALC-FECHA-BASE
002050     PERFORM 200-GENERAR-ENTREGAS THRU 200-GENERAR-ENTREGAS-E
002060         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-ENTREGAS
002070     PERFORM 300-GENERAR-CLIMA THRU 300-GENERAR-CLIMA-E
002080         VARYING WKS-I FROM 0 BY 1 UNTIL WKS-I > WKS-NUM-DIAS-CLIMA
002090     PERFORM 900-ESTADISTICAS
002100     PERFORM 990-CERRAR-ARCHIVOS
002110     STOP RUN.
002120 000-00-E. EXIT.
002130
002140******************************************************************
002150* APERTURA DE ARCHIVOS DE SALIDA
002160******************************************************************
002170 100-ABRIR-ARCHIVOS SECTION.
002180 100-00.
002190     OPEN OUTPUT ENTREGAS, CLIMADAT
002200     IF FS-ENTREGAS NOT = "00" OR FS-CLIMADAT NOT = "00"
002210        DISPLAY "***********************************************"
002220        DISPLAY "*  SCDAGEN: ERROR AL ABRIR ARCHIVOS DE SALIDA  *"
002230        DISPLAY "***********************************************"
002240        DISPLAY "* FS ENTREGAS : " FS-ENTREGAS
002250        DISPLAY "* FS CLIMADAT : " FS-CLIMADAT
002260        MOVE 91 TO RETURN-CODE
002270        STOP RUN
002280     END-IF.
002290 100-00-E. EXIT.
002300
002310******************************************************************
002320* OBTIENE LA FECHA DEL SISTEMA (CON VENTANA DE SIGLO, FIX Y2K)    *
002330* Y LA CONVIERTE A NUMERO DE DIAS JULIANOS PARA SERVIR DE BASE    *
002340* A LAS FECHAS ALEATORIAS DE RECOLECCION.                        *
002350******************************************************************
002360 150-CALC-FECHA-BASE SECTION.
002370 150-00.
002380     ACCEPT WKS-FECHA-SISTEMA FROM DATE
002390*    --> VENTANA DE SIGLO: 00-49 = 20XX, 50-99 = 19XX            *Y2K0068
002400     IF WKS-FS-AA < 50                                           Y2K0068
002410        MOVE 20 TO WKS-FSC-SIGLO                                 Y2K0068
002420     ELSE                                                        Y2K0068
002430        MOVE 19 TO WKS-FSC-SIGLO                                 Y2K0068
002440     END-IF                                                      Y2K0068
002450     MOVE WKS-FS-AA TO WKS-FSC-ANO
002460     MOVE WKS-FS-MM TO WKS-FSC-MM
002470     MOVE WKS-FS-DD TO WKS-FSC-DD
002480     COMPUTE WKS-ANO-COMPLETO = (WKS-FSC-SIGLO * 100) + WKS-FSC-ANO
002490     MOVE WKS-ANO-COMPLETO TO WKS-FE-ANO
002500     MOVE WKS-FSC-MM       TO WKS-FE-MES
002510     MOVE WKS-FSC-DD       TO WKS-FE-DIA
002520     PERFORM 435-CALC-DIAS-JULIANOS THRU 435-CALC-DIAS-JULIANOS-E.
002530 150-00-E. EXIT.
002540
002550******************************************************************
002560* GENERACION DE UN REGISTRO DE ENTREGA DE PRUEBA
002570******************************************************************
002580 200-GENERAR-ENTREGAS SECTION.
002590 200-00.
002600     INITIALIZE ENT-REGISTRO-ENTREGA
002610     COMPUTE WKS-ID-SEC = 999 + WKS-I
002620     STRING "SC" DELIMITED SIZE
002630             WKS-ID-SEC DELIMITED SIZE
002640        INTO ENT-ID-ENTREGA
002650
002660     PERFORM 240-FECHA-HORA-RECOLECCION THRU 240-FECHA-HORA-REC-E
002670     PERFORM 245-FECHA-HORA-ENTREGA     THRU 245-FECHA-HORA-ENT-E
002680     PERFORM 210-ELEGIR-TIPO-PAQUETE     THRU 210-ELEGIR-TIPO-PAQ-E
002690     PERFORM 230-ELEGIR-DISTANCIA         THRU 230-ELEGIR-DISTANC-E
002700     PERFORM 220-ELEGIR-ZONA              THRU 220-ELEGIR-ZONA-E
002710
002720     WRITE ENT-REGISTRO-ENTREGA
002730     IF FS-ENTREGAS = "00"
002740        ADD 1 TO WKS-GENERADOS-ENT
002750     ELSE
002760        DISPLAY "SCDAGEN: ERROR AL ESCRIBIR ENTREGAS, FS="
002770                FS-ENTREGAS
002780        MOVE 91 TO RETURN-CODE
002790        PERFORM 990-CERRAR-ARCHIVOS
002800        STOP RUN
002810     END-IF.
002820 200-GENERAR-ENTREGAS-E. EXIT.
002830
002840******************************************************************
002850* FECHA Y HORA DE RECOLECCION: DENTRO DE LOS ULTIMOS 30 DIAS,    *
002860* HORA/MINUTO/SEGUNDO ALEATORIOS                                 *
002870******************************************************************
002880 240-FECHA-HORA-RECOLECCION SECTION.
002890 240-00.
002900     PERFORM 250-SIGUIENTE-ALEATORIO THRU 250-SIGUIENTE-ALEATOR-E
002910     DIVIDE WKS-RND-SEMILLA BY 30 GIVING WKS-RND-COCIENTE
002920             REMAINDER WKS-OFFSET-DIAS
002930
002940     PERFORM 250-SIGUIENTE-ALEATORIO THRU 250-SIGUIENTE-ALEATOR-E
002950     DIVIDE WKS-RND-SEMILLA BY 24 GIVING WKS-RND-COCIENTE
002960             REMAINDER WKS-HORA-GEN
002970
002980     PERFORM 250-SIGUIENTE-ALEATORIO THRU 250-SIGUIENTE-ALEATOR-E
002990     DIVIDE WKS-RND-SEMILLA BY 60 GIVING WKS-RND-COCIENTE
003000             REMAINDER WKS-MIN-GEN
003010
003020     PERFORM 250-SIGUIENTE-ALEATORIO THRU 250-SIGUIENTE-ALEATOR-E
003030     DIVIDE WKS-RND-SEMILLA BY 60 GIVING WKS-RND-COCIENTE
003040             REMAINDER WKS-SEG-GEN
003050
003060     COMPUTE WKS-SEG-TOTAL-REC =
003070        ((WKS-DIAS-JULIANOS - WKS-OFFSET-DIAS) * 86400)
003080         + (WKS-HORA-GEN * 3600) + (WKS-MIN-GEN * 60) + WKS-SEG-GEN
003090
003100     MOVE WKS-SEG-TOTAL-REC TO WKS-SEG-TOTAL-CONV
003110     PERFORM 260-SEGUNDOS-A-FECHA-HORA THRU 260-SEGUNDOS-A-FEC-E
003120
003130     MOVE WKS-FS-SAL-ANO TO WKS-ANO-ED
003140     MOVE WKS-FS-SAL-MES TO WKS-MES-ED
003150     MOVE WKS-FS-SAL-DIA TO WKS-DIA-ED
003160     MOVE WKS-HORA-GEN   TO WKS-HORA-ED
003170     MOVE WKS-MIN-GEN    TO WKS-MIN-ED
003180     MOVE WKS-SEG-GEN    TO WKS-SEG-ED
003190
003200     STRING WKS-ANO-ED DELIMITED SIZE "-" DELIMITED SIZE
003210             WKS-MES-ED DELIMITED SIZE "-" DELIMITED SIZE
003220             WKS-DIA-ED DELIMITED SIZE
003230        INTO ENT-FEC-REC-FECHA
003240     STRING WKS-HORA-ED DELIMITED SIZE ":" DELIMITED SIZE
003250             WKS-MIN-ED  DELIMITED SIZE ":" DELIMITED SIZE
003260             WKS-SEG-ED  DELIMITED SIZE
003270        INTO ENT-FEC-REC-HORA.
003280 240-FECHA-HORA-REC-E. EXIT.
003290
003300******************************************************************
003310* FECHA Y HORA DE ENTREGA: RECOLECCION + 20 A 360 MINUTOS        *
003320******************************************************************
003330 245-FECHA-HORA-ENTREGA SECTION.
003340 245-00.
003350     PERFORM 250-SIGUIENTE-ALEATORIO THRU 250-SIGUIENTE-ALEATOR-E
003360     DIVIDE WKS-RND-SEMILLA BY 341 GIVING WKS-RND-COCIENTE
003370             REMAINDER WKS-OFFSET-MIN
003380     ADD 20 TO WKS-OFFSET-MIN
003390
003400     COMPUTE WKS-SEG-TOTAL-ENT = WKS-SEG-TOTAL-REC +
003410                                 (WKS-OFFSET-MIN * 60)
003420
003430     MOVE WKS-SEG-TOTAL-ENT TO WKS-SEG-TOTAL-CONV
003440     PERFORM 260-SEGUNDOS-A-FECHA-HORA THRU 260-SEGUNDOS-A-FEC-E
003450
003460     COMPUTE WKS-SEG-RESTO = WKS-SEG-TOTAL-ENT -
003470             (WKS-FS-SAL-DIA-JULIANO * 86400)
003480     DIVIDE WKS-SEG-RESTO BY 3600 GIVING WKS-HORA-GEN
003490             REMAINDER WKS-SEG-RESTO
003500     DIVIDE WKS-SEG-RESTO BY 60 GIVING WKS-MIN-GEN
003510             REMAINDER WKS-SEG-GEN
003520
003530     MOVE WKS-FS-SAL-ANO TO WKS-ANO-ED
003540     MOVE WKS-FS-SAL-MES TO WKS-MES-ED
003550     MOVE WKS-FS-SAL-DIA TO WKS-DIA-ED
003560     MOVE WKS-HORA-GEN   TO WKS-HORA-ED
003570     MOVE WKS-MIN-GEN    TO WKS-MIN-ED
003580     MOVE WKS-SEG-GEN    TO WKS-SEG-ED
003590
003600     STRING WKS-ANO-ED DELIMITED SIZE "-" DELIMITED SIZE
003610             WKS-MES-ED DELIMITED SIZE "-" DELIMITED SIZE
003620             WKS-DIA-ED DELIMITED SIZE
003630        INTO ENT-FEC-ENT-FECHA
003640     STRING WKS-HORA-ED DELIMITED SIZE ":" DELIMITED SIZE
003650             WKS-MIN-ED  DELIMITED SIZE ":" DELIMITED SIZE
003660             WKS-SEG-ED  DELIMITED SIZE
003670        INTO ENT-FEC-ENT-HORA.
003680 245-FECHA-HORA-ENT-E. EXIT.
003690
003700******************************************************************
003710* TIPO DE PAQUETE: SMALL 40%, MEDIUM 30%, LARGE 15%,             *
003720*                  EXTRA LARGE 10%, SPECIAL 5%                   *
003730******************************************************************
003740 210-ELEGIR-TIPO-PAQUETE SECTION.
003750 210-00.
003760     PERFORM 250-SIGUIENTE-ALEATORIO THRU 250-SIGUIENTE-ALEATOR-E
003770     EVALUATE TRUE
003780        WHEN WKS-RND-PORC100 < 40
003790             MOVE "Small"          TO ENT-TIPO-PAQUETE
003800        WHEN WKS-RND-PORC100 < 70
003810             MOVE "Medium"         TO ENT-TIPO-PAQUETE
003820        WHEN WKS-RND-PORC100 < 85
003830             MOVE "Large"          TO ENT-TIPO-PAQUETE
003840        WHEN WKS-RND-PORC100 < 95
003850             MOVE "Extra Large"    TO ENT-TIPO-PAQUETE
003860        WHEN OTHER
003870             MOVE "Special"        TO ENT-TIPO-PAQUETE
003880     END-EVALUATE.
003890 210-ELEGIR-TIPO-PAQ-E. EXIT.
003900
003910******************************************************************
003920* ZONA DE ENTREGA: URBAN 35%, SUBURBAN 25%, RURAL 20%,           *
003930*                  INDUSTRIAL 10%, SHOPPING CENTER 10%           *
003940******************************************************************
003950 220-ELEGIR-ZONA SECTION.
003960 220-00.
003970     PERFORM 250-SIGUIENTE-ALEATORIO THRU 250-SIGUIENTE-ALEATOR-E
003980     EVALUATE TRUE
003990        WHEN WKS-RND-PORC100 < 35
004000             MOVE "Urban"           TO ENT-ZONA-ENTREGA
004010        WHEN WKS-RND-PORC100 < 60
004020             MOVE "Suburban"        TO ENT-ZONA-ENTREGA
004030        WHEN WKS-RND-PORC100 < 80
004040             MOVE "Rural"           TO ENT-ZONA-ENTREGA
004050        WHEN WKS-RND-PORC100 < 90
004060             MOVE "Industrial"      TO ENT-ZONA-ENTREGA
004070        WHEN OTHER
004080             MOVE "Shopping Center" TO ENT-ZONA-ENTREGA
004090     END-EVALUATE.
004100 220-ELEGIR-ZONA-E. EXIT.
004110
004120******************************************************************
004130* DISTANCIA: UNIFORME 1.00 A 50.00 KM, 2 DECIMALES               *
004140******************************************************************
004150 230-ELEGIR-DISTANCIA SECTION.
004160 230-00.
004170     PERFORM 250-SIGUIENTE-ALEATORIO THRU 250-SIGUIENTE-ALEATOR-E
004180     DIVIDE WKS-RND-SEMILLA BY 4901 GIVING WKS-RND-COCIENTE
004190             REMAINDER WKS-DISTANCIA-CENTESIMOS
004200     ADD 100 TO WKS-DISTANCIA-CENTESIMOS
004210     COMPUTE ENT-DISTANCIA-KM = WKS-DISTANCIA-CENTESIMOS / 100.
004220 230-ELEGIR-DISTANC-E. EXIT.
004230
004240******************************************************************
004250* GENERADOR DE NUMEROS PSEUDOALEATORIOS "MINIMAL STANDARD" DE    *
004260* LEHMER (PARK-MILLER). NO SE USA FUNCTION ALGUNA; SE TRABAJA    *
004270* TODO CON ARITMETICA ENTERA DE CAMPOS COMP.                     *
004280******************************************************************
004290 250-SIGUIENTE-ALEATORIO SECTION.
004300 250-00.
004310     MULTIPLY 16807 BY WKS-RND-SEMILLA GIVING WKS-RND-PRODUCTO
004320     DIVIDE WKS-RND-PRODUCTO BY 2147483647 GIVING WKS-RND-COCIENTE
004330             REMAINDER WKS-RND-SEMILLA
004340     IF WKS-RND-SEMILLA < 0
004350        ADD 2147483647 TO WKS-RND-SEMILLA
004360     END-IF
004370     DIVIDE WKS-RND-SEMILLA BY 100 GIVING WKS-RND-COCIENTE
004380             REMAINDER WKS-RND-PORC100.
004390 250-SIGUIENTE-ALEATOR-E. EXIT.
004400
004410******************************************************************
004420* CONVIERTE EL TOTAL DE SEGUNDOS EN WKS-SEG-TOTAL-CONV EN UNA    *
004430* FECHA (DIAS JULIANOS) Y RECUPERA EL DIA JULIANO PARA SU REUSO  *
004440******************************************************************
004450 260-SEGUNDOS-A-FECHA-HORA SECTION.
004460 260-00.
004470     DIVIDE WKS-SEG-TOTAL-CONV BY 86400 GIVING WKS-FS-SAL-DIA-JULIANO
004480             REMAINDER WKS-SEG-RESTO
004490     PERFORM 436-JULIANO-A-FECHA THRU 436-JULIANO-A-FECHA-E.
004500 260-SEGUNDOS-A-FEC-E. EXIT.
004510
004520******************************************************************
004530* CALENDARIO GREGORIANO A NUMERO DE DIAS DESDE EPOCA (1970-01-01)*
004540* ALGORITMO CIVIL-A-DIAS, VALIDO PARA TODO EL RANGO 2000-2099    *
004550******************************************************************
004560 435-CALC-DIAS-JULIANOS SECTION.
004570 435-00.
004580     IF WKS-FE-MES > 2
004590        MOVE WKS-FE-ANO TO WKS-HJ-Y
004600        COMPUTE WKS-HJ-MP = WKS-FE-MES - 3
004610     ELSE
004620        COMPUTE WKS-HJ-Y = WKS-FE-ANO - 1
004630        COMPUTE WKS-HJ-MP = WKS-FE-MES + 9
004640     END-IF
004650     COMPUTE WKS-HJ-ERA = WKS-HJ-Y / 400
004660     COMPUTE WKS-HJ-YOE = WKS-HJ-Y - (WKS-HJ-ERA * 400)
004670     COMPUTE WKS-HJ-DOY = (((153 * WKS-HJ-MP) + 2) / 5)
004680             + WKS-FE-DIA - 1
004690     COMPUTE WKS-HJ-DOE = (WKS-HJ-YOE * 365)
004700             + (WKS-HJ-YOE / 4) - (WKS-HJ-YOE / 100) + WKS-HJ-DOY
004710     COMPUTE WKS-DIAS-JULIANOS =
004720             (WKS-HJ-ERA * 146097) + WKS-HJ-DOE - 719468.
004730 435-CALC-DIAS-JULIANOS-E. EXIT.
004740
004750******************************************************************
004760* INVERSO DEL ANTERIOR: NUMERO DE DIAS DESDE EPOCA A FECHA       *
004770* CALENDARIO (ANO, MES, DIA). USA WKS-FS-SAL-DIA-JULIANO COMO    *
004780* ENTRADA Y DEJA EL RESULTADO EN WKS-FECHA-SALIDA.               *
004790******************************************************************
004800 436-JULIANO-A-FECHA SECTION.
004810 436-00.
004820     COMPUTE WKS-HJ-Z = WKS-FS-SAL-DIA-JULIANO + 719468
004830     COMPUTE WKS-HJ-ERA = WKS-HJ-Z / 146097
004840     COMPUTE WKS-HJ-DOE = WKS-HJ-Z - (WKS-HJ-ERA * 146097)
004850     COMPUTE WKS-HJ-YOE = (WKS-HJ-DOE - (WKS-HJ-DOE / 1460)
004860             + (WKS-HJ-DOE / 36524) - (WKS-HJ-DOE / 146096)) / 365
004870     COMPUTE WKS-FS-SAL-ANO = WKS-HJ-YOE + (WKS-HJ-ERA * 400)
004880     COMPUTE WKS-HJ-DOY = WKS-HJ-DOE - ((365 * WKS-HJ-YOE)
004890             + (WKS-HJ-YOE / 4) - (WKS-HJ-YOE / 100))
004900     COMPUTE WKS-HJ-MP = ((5 * WKS-HJ-DOY) + 2) / 153
004910     COMPUTE WKS-FS-SAL-DIA = WKS-HJ-DOY
004920             - (((153 * WKS-HJ-MP) + 2) / 5) + 1
004930     IF WKS-HJ-MP < 10
004940        COMPUTE WKS-FS-SAL-MES = WKS-HJ-MP + 3
004950     ELSE
004960        COMPUTE WKS-FS-SAL-MES = WKS-HJ-MP - 9
004970        ADD 1 TO WKS-FS-SAL-ANO
004980     END-IF.
004990 436-JULIANO-A-FECHA-E. EXIT.
005000
005010******************************************************************
005020* GENERACION DEL ARCHIVO CLIMADAT: UNA LINEA POR FECHA Y HORA,   *
005030* 70% DE PROBABILIDAD DE REPETIR LA CONDICION DE LA HORA ANTERIOR*
005040******************************************************************
005050 300-GENERAR-CLIMA SECTION.
005060 300-00.
005070     COMPUTE WKS-FS-SAL-DIA-JULIANO =
005080             (WKS-DIAS-JULIANOS - WKS-NUM-DIAS-CLIMA) + WKS-I
005090     PERFORM 436-JULIANO-A-FECHA THRU 436-JULIANO-A-FECHA-E
005100     MOVE WKS-FS-SAL-ANO TO WKS-ANO-ED
005110     MOVE WKS-FS-SAL-MES TO WKS-MES-ED
005120     MOVE WKS-FS-SAL-DIA TO WKS-DIA-ED
005130     MOVE "N" TO WKS-CLIMA-HAY-ANTERIOR
005140     PERFORM 305-GENERAR-CLIMA-HORA THRU 305-GENERAR-CLIMA-HORA-E
005150         VARYING WKS-H FROM 0 BY 1 UNTIL WKS-H > 23.
005160 300-GENERAR-CLIMA-E. EXIT.
005170
005180******************************************************************
005190* UNA OBSERVACION DE CLIMA (UNA HORA DE UN DIA DE LA VENTANA)    *
005200******************************************************************
005210 305-GENERAR-CLIMA-HORA SECTION.
005220 305-00.
005230     INITIALIZE CLI-REGISTRO-CLIMA
005240     STRING WKS-ANO-ED DELIMITED SIZE "-" DELIMITED SIZE
005250             WKS-MES-ED DELIMITED SIZE "-" DELIMITED SIZE
005260             WKS-DIA-ED DELIMITED SIZE
005270        INTO CLI-FEC-OBSERVACION
005280     MOVE WKS-H TO CLI-HORA-OBSERVACION
005290     PERFORM 310-ELEGIR-CONDICION THRU 310-ELEGIR-CONDICION-E
005300     WRITE CLI-REGISTRO-CLIMA
005310     IF FS-CLIMADAT = "00"
005320        ADD 1 TO WKS-GENERADOS-CLI
005330     ELSE
005340        DISPLAY "SCDAGEN: ERROR AL ESCRIBIR CLIMADAT, FS="
005350                FS-CLIMADAT
005360        MOVE 91 TO RETURN-CODE
005370        PERFORM 990-CERRAR-ARCHIVOS
005380        STOP RUN
005390     END-IF.
005400 305-GENERAR-CLIMA-HORA-E. EXIT.
005410
005420******************************************************************
005430* CONDICION DE CLIMA: SUNNY 30, CLOUDY 25, RAINY 20, WINDY 15,   *
005440* SNOWY 5, FOGGY 5 (SOBRE 100); 70% REPITE LA HORA ANTERIOR      *
005450******************************************************************
005460 310-ELEGIR-CONDICION SECTION.
005470 310-00.
005480     PERFORM 250-SIGUIENTE-ALEATORIO THRU 250-SIGUIENTE-ALEATOR-E
005490     IF WKS-CLIMA-CON-ANTERIOR AND WKS-RND-PORC100 < 70
005500        MOVE WKS-CLIMA-ANTERIOR TO CLI-CONDICION
005510     ELSE
005520        PERFORM 250-SIGUIENTE-ALEATORIO THRU 250-SIGUIENTE-ALEATOR-E
005530        EVALUATE TRUE
005540           WHEN WKS-RND-PORC100 < 30
005550                MOVE "Sunny"  TO CLI-CONDICION
005560           WHEN WKS-RND-PORC100 < 55
005570                MOVE "Cloudy" TO CLI-CONDICION
005580           WHEN WKS-RND-PORC100 < 75
005590                MOVE "Rainy"  TO CLI-CONDICION
005600           WHEN WKS-RND-PORC100 < 90
005610                MOVE "Windy"  TO CLI-CONDICION
005620           WHEN WKS-RND-PORC100 < 95
005630                MOVE "Snowy"  TO CLI-CONDICION
005640           WHEN OTHER
005650                MOVE "Foggy"  TO CLI-CONDICION
005660        END-EVALUATE
005670        MOVE CLI-CONDICION TO WKS-CLIMA-ANTERIOR
005680        MOVE "S" TO WKS-CLIMA-HAY-ANTERIOR
005690     END-IF.
005700 310-ELEGIR-CONDICION-E. EXIT.
005710
005720******************************************************************
005730* ESTADISTICAS FINALES DE LA CORRIDA                             *
005740******************************************************************
005750 900-ESTADISTICAS SECTION.
005760 900-00.
005770     DISPLAY "**********************************************************"
005780     DISPLAY "*       SCDAGEN - GENERACION DE DATOS DE PRUEBA           *"
005790     DISPLAY "**********************************************************"
005800     DISPLAY "TOTAL ENTREGAS GENERADAS                 : "
005810             WKS-GENERADOS-ENT
005820     DISPLAY "TOTAL OBSERVACIONES DE CLIMA GENERADAS    : "
005830             WKS-GENERADOS-CLI
005840     DISPLAY "**********************************************************".
005850 900-00-E. EXIT.
005860
005870******************************************************************
005880* CIERRE DE ARCHIVOS                                             *
005890******************************************************************
005900 990-CERRAR-ARCHIVOS SECTION.
005910 990-00.
005920     CLOSE ENTREGAS, CLIMADAT.
005930 990-00-E. EXIT.
