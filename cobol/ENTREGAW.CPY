000100******************************************************************
000200*               E N T R E G A W   -   C O P Y B O O K            *
000300******************************************************************
000400* FECHA       : 14/05/2019                                       *
000500* PROGRAMADOR : R. CASTANEDA OLVERA                              *
000600* APLICACION  : SUPERCOURIER - ANALISIS DE ENTREGAS              *
000700* PROGRAMA    : ENTREGAW                                        *
000800* TIPO        : COPYBOOK - LAYOUT DE ARCHIVO                     *
000900* DESCRIPCION : LAYOUT DEL REGISTRO DE ENTREGA (ARCHIVO          *
001000*             : ENTREGAS), TAL COMO LO RECIBE O GENERA EL        *
001100*             : PROCESO BATCH DE ANALISIS DE ENTREGAS.           *
001200* ARCHIVOS    : ENTREGAS=A                                      *
001300* PROGRAMA(S) : SCDAGEN, SCDAPRN                                 *
001400******************************************************************
001500*----------------------------------------------------------------*
001600* BITACORA DE CAMBIOS                                            *
001700*----------------------------------------------------------------*
001800* VER  FECHA      POR  SOLICITUD  DESCRIPCION                    *
001900*---- ---------- ---- ---------- ------------------------------- *
002000* A00  2019-05-14 RCO  SCDA-0001  PRIMERA VERSION                *
002100* A01  2021-09-02 RCO  SCDA-0114  SE AMPLIA ENT-TIPO-PAQUETE A   *
002200*                                 X(15) POR "EXTRA LARGE"        *
002300* A02  2023-11-30 LFM  SCDA-0233  FILLER DE RELLENO FINAL PARA   *
002400*                                 COMPLETAR BLOQUE DE 84 BYTES   *
002500******************************************************************
002600 01  ENT-REGISTRO-ENTREGA.
002700     05  ENT-ID-ENTREGA          PIC X(10).
002800     05  ENT-FEC-RECOLECCION.
002900         10  ENT-FEC-REC-FECHA   PIC X(10).
003000         10  FILLER              PIC X(01).
003100         10  ENT-FEC-REC-HORA    PIC X(08).
003200     05  ENT-FEC-ENTREGA.
003300         10  ENT-FEC-ENT-FECHA   PIC X(10).
003400         10  FILLER              PIC X(01).
003500         10  ENT-FEC-ENT-HORA    PIC X(08).
003600     05  ENT-TIPO-PAQUETE        PIC X(15).
003700     05  ENT-DISTANCIA-KM        PIC 9(03)V99.
003800     05  ENT-ZONA-ENTREGA        PIC X(15).
003900     05  FILLER                  PIC X(01).
