000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.                    SCDAPRN.
000040 AUTHOR.                        R. CASTANEDA OLVERA.
000050 INSTALLATION.                  SUPERCOURIER - CENTRO DE COMPUTO.
000060 DATE-WRITTEN.                  14/05/1991.
000070 DATE-COMPILED.
000080 SECURITY.                      USO INTERNO - CONFIDENCIAL.
000090******************************************************************
000100* FECHA       : 14/05/1991                                      *
000110* PROGRAMADOR : R. CASTANEDA OLVERA                             *
000120* APLICACION  : SUPERCOURIER - ANALISIS DE ENTREGAS              *
000130* PROGRAMA    : SCDAPRN                                         *
000140* TIPO        : BATCH                                           *
000150* DESCRIPCION : LEE EL ARCHIVO DE ENTREGAS DEL DIA (ENTREGAS),   *
000160*             : LE AGREGA EL CLIMA OBSERVADO (CLIMADAT), CALCULA *
000170*             : DIA DE LA SEMANA, TIPO DE DIA, DURACION REAL DE  *
000180*             : LA ENTREGA Y TIEMPO TEORICO SEGUN LA FORMULA DE  *
000190*             : CALIFICACION DE RUTAS, Y PRODUCE EL ARCHIVO DE   *
000200*             : ANALISIS (ANALISIS) MAS EL REPORTE RESUMEN DE LA *
000210*             : CORRIDA (REPANAL).                               *
000220* ARCHIVOS    : ENTREGAS=A, CLIMADAT=A, ANALISIS=A, REPANAL=A   *
000230* PROGRAMA(S) : NO APLICA                                       *
000240* ACCION (ES) : P=PROCESAR                                      *
000250* INSTALADO   : 20/05/1991                                      *
000260* BPM/RATIONAL: 100235                                          *
000270* NOMBRE      : ANALISIS DE ENTREGAS Y CALIFICACION DE RUTAS     *
000280******************************************************************
000290*----------------------------------------------------------------*
000300* BITACORA DE CAMBIOS                                           *
000310*----------------------------------------------------------------*
000320* VER   FECHA      POR   SOLICITUD   DESCRIPCION                *
000330*----- ---------- ----- ----------- --------------------------- *
000340* A.00  1991-05-14  RCO  SCDA-0002   PRIMERA VERSION, SOLO       *
000350*                                    CALCULABA DURACION REAL     *
000360*                                    CONTRA LAS ENTREGAS         *
000370* A.01  1993-11-09  RCO  SCDA-0023   SE AGREGA EL CRUCE CONTRA   *
000380*                                    EL ARCHIVO DE CLIMA         *
000390*                                    (CLIMADAT) POR FECHA-HORA   *
000400* A.02  1996-06-25  JLH  SCDA-0048   SE AGREGA LA FORMULA DE     *
000410*                                    TIEMPO TEORICO Y EL         *
000420*                                    ESTATUS RETRASADO/A TIEMPO  *
000430* A.03  1998-09-09  RCO  SCDA-0069   FIX Y2K: EL ARCHIVO DE      *
000440*                                    CLIMA LLEGABA CON AMBIGUE-  *Y2K0069
000450*                                    DAD DE SIGLO EN PRUEBAS DE  *Y2K0069
000460*                                    INTEGRACION, SE ESTANDARIZA *Y2K0069
000470*                                    LA FECHA A 4 DIGITOS DE ANO *Y2K0069
000480* A.04  2001-02-20  MLC  SCDA-0082   SE AGREGA ZONA SHOPPING     *
000490*                                    CENTER A LA TABLA DE        *
000500*                                    FACTORES DE ZONA            *
000510* A.05  2005-08-03  MLC  SCDA-0096   SE AGREGAN TIPOS DE PAQUETE *
000520*                                    "EXTRA LARGE" Y "SPECIAL"   *
000530*                                    A LA TABLA DE FACTORES      *
000540* A.06  2012-03-12  LFM  SCDA-0151   SE CAMBIA LA BUSQUEDA DE    *
000550*                                    CLIMA DE LECTURA DIRECTA A  *
000560*                                    SEARCH ALL SOBRE TABLA EN   *
000570*                                    MEMORIA (MEJORA DE TIEMPOS) *
000580* A.07  2019-05-14  RCO  SCDA-0003   SE REESTRUCTURA PARA USAR   *
000590*                                    COPYBOOKS COMPARTIDOS CON   *
000600*                                    SCDAGEN (ENTREGAW, CLIMAW,  *
000610*                                    ANALISW)                   *
000620* A.08  2023-11-30  LFM  SCDA-0234   SE AGREGA EL FACTOR DE DIA  *
000630*                                    LUNES/VIERNES Y SE AMPLIA   *
000640*                                    EL REPORTE RESUMEN CON EL   *
000650*                                    AVISO DE CLIMA NO ENCONTRADO*
000660******************************************************************
000670
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER.               IBM-370.
000710 OBJECT-COMPUTER.               IBM-370.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     UPSI-0 ON STATUS IS PRN-MODO-DEBUG
000750     CLASS DIGITOS IS "0123456789".
000760
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT ENTREGAS ASSIGN   TO ENTREGAS
000800            ORGANIZATION       IS SEQUENTIAL
000810            FILE STATUS        IS FS-ENTREGAS.
000820     SELECT CLIMADAT ASSIGN   TO CLIMADAT
000830            ORGANIZATION       IS SEQUENTIAL
000840            FILE STATUS        IS FS-CLIMADAT.
000850     SELECT ANALISIS ASSIGN   TO ANALISIS
000860            ORGANIZATION       IS SEQUENTIAL
000870            FILE STATUS        IS FS-ANALISIS.
000880     SELECT REPANAL  ASSIGN   TO REPANAL
000890            ORGANIZATION       IS SEQUENTIAL
000900            FILE STATUS        IS FS-REPANAL.
000910
000920 DATA DIVISION.
000930 FILE SECTION.
000940* 1 --> ARCHIVO DE ENTREGAS DEL DIA (ENTRADA)
000950 FD  ENTREGAS.
000960     COPY ENTREGAW.
000970* 2 --> ARCHIVO DE OBSERVACIONES DE CLIMA (ENTRADA)
000980 FD  CLIMADAT.
000990     COPY CLIMAW.
001000* 3 --> ARCHIVO DE ANALISIS DE ENTREGAS (SALIDA)
001010 FD  ANALISIS.
001020     COPY ANALISW.
001030* 4 --> REPORTE RESUMEN DE LA CORRIDA (SALIDA)
001040 FD  REPANAL
001050     RECORD CONTAINS 80 CHARACTERS.
001060 01  REG-REPANAL                PIC X(80).
001070
001080 WORKING-STORAGE SECTION.
001090******************************************************************
001100*               C A M P O S    D E    T R A B A J O              *
001110******************************************************************
001120 01  WKS-CAMPOS-DE-TRABAJO.
001130     05  WKS-PROGRAMA           PIC X(08) VALUE "SCDAPRN".
001140     05  WKS-REG-LEIDOS         PIC S9(09) COMP VALUE ZEROS.
001150     05  WKS-REG-ESCRITOS       PIC S9(09) COMP VALUE ZEROS.
001160     05  WKS-CLIMA-NF           PIC S9(09) COMP VALUE ZEROS.
001170     05  WKS-CONT-RETRASOS      PIC S9(09) COMP VALUE ZEROS.
001180     05  WKS-CONT-A-TIEMPO      PIC S9(09) COMP VALUE ZEROS.
001190     05  WKS-TAB-CLIMA-LONG     PIC S9(05) COMP VALUE ZEROS.
001200     05  WKS-I                  PIC S9(05) COMP.
001210     05  FILLER                 PIC X(02).
001220
001230 01  WKS-SWITCHES.
001240     05  WKS-FIN-ARCHIVOS       PIC X(01) VALUE "N".
001250         88  WKS-SI-FIN-ARCHIVOS         VALUE "S".
001260     05  WKS-FIN-CLIMADAT       PIC X(01) VALUE "N".
001270         88  WKS-SI-FIN-CLIMADAT         VALUE "S".
001280     05  WKS-CLIMA-ENCONTRADO   PIC X(01) VALUE "N".
001290         88  WKS-SI-CLIMA-ENCONTRADO     VALUE "S".
001300     05  FILLER                 PIC X(02).
001301 01  WKS-SWITCHES-ALT REDEFINES WKS-SWITCHES.
001302     05  WKS-SWITCHES-TEXTO     PIC X(05).
001310
001320******************************************************************
001330*   T A B L A   D E   C L I M A   ( E N   M E M O R I A )        *
001340*   CARGADA UNA SOLA VEZ AL INICIO DESDE CLIMADAT, ORDENADA       *
001350*   ASCENDENTE POR FECHA-HORA PARA PERMITIR BUSQUEDA BINARIA.    *
001360******************************************************************
001370 01  WKS-TABLA-CLIMA.
001380     05  WKS-DATO-CLIMA         OCCURS 0 TO 1000
001390                                DEPENDING ON WKS-TAB-CLIMA-LONG
001400                                ASCENDING KEY WKS-TC-FECHA
001410                                              WKS-TC-HORA
001420                                INDEXED   BY  WKS-I.
001430         10  WKS-TC-FECHA       PIC X(10).
001440         10  WKS-TC-HORA        PIC 9(02).
001450         10  WKS-TC-CONDICION   PIC X(20).
001460
001470******************************************************************
001480*     A R I T M E T I C A   D E   F E C H A S   ( C A L E N D.)  *
001490******************************************************************
001500 01  WKS-FECHA-ENTRADA.
001510     05  WKS-FE-ANO             PIC S9(04) COMP.
001520     05  WKS-FE-MES             PIC S9(04) COMP.
001530     05  WKS-FE-DIA             PIC S9(04) COMP.
001540     05  FILLER                 PIC X(02).
001541 01  WKS-FECHA-ENTRADA-ALT REDEFINES WKS-FECHA-ENTRADA.
001542     05  WKS-FE-TEXTO           PIC X(08).
001550 01  WKS-DIAS-JULIANOS          PIC S9(09) COMP.
001560 01  WKS-HJ-Y                   PIC S9(09) COMP.
001570 01  WKS-HJ-ERA                 PIC S9(09) COMP.
001580 01  WKS-HJ-YOE                 PIC S9(09) COMP.
001590 01  WKS-HJ-MP                  PIC S9(09) COMP.
001600 01  WKS-HJ-DOY                 PIC S9(09) COMP.
001610 01  WKS-HJ-DOE                 PIC S9(09) COMP.
001620 01  WKS-DIAS-JUL-REC           PIC S9(09) COMP.
001630 01  WKS-DIAS-JUL-ENT           PIC S9(09) COMP.
001640
001650******************************************************************
001660*     D U R A C I O N   D E   L A   E N T R E G A                *
001670******************************************************************
001680 01  WKS-SEG-TOTAL-REC          PIC S9(11) COMP.
001690 01  WKS-SEG-TOTAL-ENT          PIC S9(11) COMP.
001700 01  WKS-SEG-TRANSCURRIDOS      PIC S9(11) COMP.
001701 01  WKS-HORA-TEXTO             PIC X(08).
001702 01  WKS-HH                     PIC S9(02) COMP.
001703 01  WKS-MM                     PIC S9(02) COMP.
001704 01  WKS-SS                     PIC S9(02) COMP.
001705 01  WKS-SEG-HORA-DEL-DIA       PIC S9(05) COMP.
001710 01  WKS-MIN-ENTEROS            PIC S9(07) COMP.
001720 01  WKS-SEG-RESTO              PIC S9(07) COMP.
001730 01  WKS-MIN-ZZ9                PIC ZZ9.
001740 01  WKS-MIN-BLANCOS            PIC S9(02) COMP.
001750 01  WKS-MIN-INICIO             PIC S9(02) COMP.
001760 01  WKS-MIN-LARGO              PIC S9(02) COMP.
001770 01  WKS-SEG-RESTO-ED           PIC 99.
001780
001790******************************************************************
001800*     D I A   D E   L A   S E M A N A   ( Z E L L E R )          *
001810******************************************************************
001820 01  WKS-ZELLER-ANO             PIC S9(09) COMP.
001830 01  WKS-ZELLER-MES             PIC S9(09) COMP.
001840 01  WKS-ZELLER-K               PIC S9(09) COMP.
001850 01  WKS-ZELLER-J               PIC S9(09) COMP.
001860 01  WKS-ZELLER-H               PIC S9(09) COMP.
001865 01  WKS-ZELLER-Q               PIC S9(09) COMP.
001870 01  WKS-ZELLER-DOW             PIC S9(09) COMP.
001880
001890******************************************************************
001900*   F O R M U L A   D E   C A L I F I C A C I O N   D E   R U T A*
001910******************************************************************
001920 01  WKS-BASE-MINUTOS           PIC S9(05)V9(4).
001930 01  WKS-FACTOR-PAQUETE         PIC 9(01)V9999.
001940 01  WKS-FACTOR-ZONA            PIC 9(01)V9999.
001950 01  WKS-FACTOR-PICO             PIC 9(01)V9999.
001960 01  WKS-FACTOR-DIA             PIC 9(01)V9999.
001970 01  WKS-FACTOR-CLIMA           PIC 9(01)V9999.
001980 01  WKS-HORA-RECOLECCION       PIC S9(02) COMP.
001990 01  WKS-TEORICO-EXACTO         PIC S9(05)V9(6).
002000 01  WKS-UMBRAL-RETRASO         PIC S9(05)V9(6).
002010
002020******************************************************************
002030*   B U S Q U E D A   D E   P A T R O N   E N   C L I M A        *
002040*   (SUSTITUYE A "CONTAINS" QUE NO EXISTE EN EL DIALECTO)        *
002050******************************************************************
002060 01  WKS-CLIMA-MAYUSCULAS       PIC X(20).
002070 01  WKS-PATRON                 PIC X(10).
002080 01  WKS-PATRON-LARGO           PIC S9(02) COMP.
002090 01  WKS-PATRON-POS             PIC S9(02) COMP.
002100 01  WKS-PATRON-TOPE            PIC S9(02) COMP.
002110 01  WKS-PATRON-ENCONTRADO      PIC X(01) VALUE "N".
002120     88  WKS-SI-PATRON-ENCONTRADO       VALUE "S".
002130
002140******************************************************************
002150*              E S T A D I S T I C A S   ( M A S C A R A )       *
002160******************************************************************
002170 01  WKS-MASK                   PIC Z,ZZZ,ZZZ,ZZ9.
002171 01  WKS-MASK-ALT REDEFINES WKS-MASK.
002172     05  WKS-MASK-TEXTO         PIC X(13).
002180
002190* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
002200 01  PROGRAMA                   PIC X(08) VALUE SPACES.
002210 01  ARCHIVO                    PIC X(08) VALUE SPACES.
002220 01  ACCION                     PIC X(10) VALUE SPACES.
002230 01  LLAVE                      PIC X(32) VALUE SPACES.
002240 01  FS-CICLO                   PIC 9(02) VALUE ZEROS.
002250
002260 01  FS-ENTREGAS                PIC X(02).
002270 01  FS-CLIMADAT                PIC X(02).
002280 01  FS-ANALISIS                PIC X(02).
002290 01  FS-REPANAL                 PIC X(02).
002292
002294 01  FSE-ENTREGAS.
002295     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
002296     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
002297     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
002298 01  FSE-CLIMADAT.
002299     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
002300     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
002301     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
002302 01  FSE-ANALISIS.
002303     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
002304     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
002305     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
002306 01  FSE-REPANAL.
002307     02  FSE-RETURN             PIC S9(04) COMP-5 VALUE ZEROS.
002308     02  FSE-FUNCTION           PIC S9(04) COMP-5 VALUE ZEROS.
002309     02  FSE-FEEDBACK           PIC S9(04) COMP-5 VALUE ZEROS.
002311
002312 PROCEDURE DIVISION.
002320 000-MAIN SECTION.
002330     MOVE "SCDAPRN" TO PROGRAMA
002340     PERFORM 100-ABRIR-ARCHIVOS THRU 100-ABRIR-ARCHIVOS-E
002350     PERFORM 150-CARGAR-TABLA-CLIMA THRU 150-CARGAR-TABLA-CLIMA-E
002360     PERFORM 200-LEER-ENTREGA THRU 200-LEER-ENTREGA-E
002370     PERFORM 400-PROCESAR-ENTREGA THRU 400-PROCESAR-ENTREGA-E
002380             UNTIL WKS-SI-FIN-ARCHIVOS
002390     PERFORM 500-ESTADISTICAS THRU 500-ESTADISTICAS-E
002400     PERFORM CERRAR-ARCHIVOS THRU CERRAR-ARCHIVOS-E
002410     STOP RUN.
002420
002430 100-ABRIR-ARCHIVOS SECTION.
002440     OPEN INPUT  ENTREGAS
002450     IF FS-ENTREGAS NOT = "00"
002460        MOVE 1            TO FS-CICLO
002470        MOVE "OPEN"       TO ACCION
002480        MOVE "SIN ARCHIVO DE ENTREGAS DEL DIA, SE ABORTA CORRIDA"
002490                          TO LLAVE
002500        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
002510     END-IF
002520     OPEN INPUT  CLIMADAT
002530     IF FS-CLIMADAT NOT = "00"
002540        MOVE 2            TO FS-CICLO
002550        MOVE "OPEN"       TO ACCION
002560        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
002570     END-IF
002580     OPEN OUTPUT ANALISIS
002590     IF FS-ANALISIS NOT = "00"
002600        MOVE 3            TO FS-CICLO
002610        MOVE "OPEN"       TO ACCION
002620        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
002630     END-IF
002640     OPEN OUTPUT REPANAL
002650     IF FS-REPANAL NOT = "00"
002660        MOVE 4            TO FS-CICLO
002670        MOVE "OPEN"       TO ACCION
002680        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
002690     END-IF.
002700 100-ABRIR-ARCHIVOS-E. EXIT.
002710
002720******************************************************************
002730* CARGA EN MEMORIA LA TABLA DE CLIMA, UN RENGLON POR FECHA-HORA, *
002740* TAL COMO VIENE ORDENADA EN CLIMADAT (CARDA-TABLA-TLT004 DE     *
002750* MIGRACFS ERA EL MODELO DE ESTE PARRAFO).                      *
002760******************************************************************
002770 150-CARGAR-TABLA-CLIMA SECTION.
002780     PERFORM 155-LEER-RENGLON-CLIMA THRU 155-LEER-RENGLON-CLIMA-E
002790             UNTIL WKS-SI-FIN-CLIMADAT.
002800 150-CARGAR-TABLA-CLIMA-E. EXIT.
002810
002820 155-LEER-RENGLON-CLIMA SECTION.
002830     READ CLIMADAT
002840          AT END
002850               MOVE "S" TO WKS-FIN-CLIMADAT
002860          NOT AT END
002870               ADD  1                TO WKS-TAB-CLIMA-LONG
002880               MOVE CLI-FEC-OBSERVACION TO
002890                    WKS-TC-FECHA    (WKS-TAB-CLIMA-LONG)
002900               MOVE CLI-HORA-OBSERVACION TO
002910                    WKS-TC-HORA     (WKS-TAB-CLIMA-LONG)
002920               MOVE CLI-CONDICION   TO
002930                    WKS-TC-CONDICION(WKS-TAB-CLIMA-LONG)
002940     END-READ
002950     IF FS-CLIMADAT NOT = "00" AND FS-CLIMADAT NOT = "10"
002960        MOVE 5            TO FS-CICLO
002970        MOVE "READ"       TO ACCION
002980        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
002990     END-IF.
003000 155-LEER-RENGLON-CLIMA-E. EXIT.
003010
003020 200-LEER-ENTREGA SECTION.
003030     READ ENTREGAS
003040          AT END
003050               MOVE "S" TO WKS-FIN-ARCHIVOS
003060          NOT AT END
003070               ADD  1  TO WKS-REG-LEIDOS
003080     END-READ
003090     IF FS-ENTREGAS NOT = "00" AND FS-ENTREGAS NOT = "10"
003100        MOVE 6            TO FS-CICLO
003110        MOVE "READ"       TO ACCION
003120        MOVE ENT-ID-ENTREGA TO LLAVE
003130        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
003140     END-IF.
003150 200-LEER-ENTREGA-E. EXIT.
003160
003170******************************************************************
003180* CONVIERTE UNA ENTREGA LEIDA DE ENTREGAS EN UN RENGLON DEL      *
003190* ARCHIVO DE ANALISIS: DIA DE LA SEMANA, TIPO DE DIA, CLIMA,     *
003200* DURACION REAL, TIEMPO TEORICO Y ESTATUS.                      *
003210******************************************************************
003220 400-PROCESAR-ENTREGA SECTION.
003230     MOVE ENT-ID-ENTREGA       TO ANL-ID-ENTREGA
003240     STRING ENT-FEC-REC-FECHA  DELIMITED SIZE
003250            " "                DELIMITED SIZE
003260            ENT-FEC-REC-HORA   DELIMITED SIZE
003270            INTO ANL-FEC-RECOLECCION
003280     MOVE ENT-TIPO-PAQUETE     TO ANL-TIPO-PAQUETE
003290     MOVE ENT-DISTANCIA-KM     TO ANL-DISTANCIA-KM
003300     MOVE ENT-ZONA-ENTREGA     TO ANL-ZONA-ENTREGA
003310
003320     PERFORM 410-CALC-DIA-SEMANA THRU 410-CALC-DIA-SEMANA-E
003330     PERFORM 415-CALC-TIPO-DIA   THRU 415-CALC-TIPO-DIA-E
003340     PERFORM 420-BUSCAR-CLIMA    THRU 420-BUSCAR-CLIMA-E
003350     PERFORM 430-CALC-DURACION   THRU 430-CALC-DURACION-E
003360     PERFORM 440-CALC-TIEMPO-TEORICO THRU 440-CALC-TIEMPO-TEORICO-E
003370     PERFORM 450-CALC-ESTATUS    THRU 450-CALC-ESTATUS-E
003380     PERFORM 460-ESCRIBIR-ANALISIS THRU 460-ESCRIBIR-ANALISIS-E
003390     PERFORM 200-LEER-ENTREGA    THRU 200-LEER-ENTREGA-E.
003400 400-PROCESAR-ENTREGA-E. EXIT.
003410
003420******************************************************************
003430* DIA DE LA SEMANA DE LA FECHA DE RECOLECCION POR CONGRUENCIA    *
003440* DE ZELLER (GREGORIANO). EL RESULTADO MOD 7 ES: 0=SABADO,       *
003450* 1=DOMINGO, 2=LUNES, 3=MARTES, 4=MIERCOLES, 5=JUEVES, 6=VIERNES.*
003460******************************************************************
003470 410-CALC-DIA-SEMANA SECTION.
003480     MOVE ENT-FEC-REC-FECHA(1:4)  TO WKS-FE-ANO
003490     MOVE ENT-FEC-REC-FECHA(6:2)  TO WKS-FE-MES
003500     MOVE ENT-FEC-REC-FECHA(9:2)  TO WKS-FE-DIA
003510     MOVE ENT-FEC-REC-HORA(1:2)   TO WKS-HORA-RECOLECCION
003520     MOVE WKS-HORA-RECOLECCION    TO ANL-HORA
003530
003540     IF WKS-FE-MES < 3
003550        COMPUTE WKS-ZELLER-MES = WKS-FE-MES + 12
003560        COMPUTE WKS-ZELLER-ANO = WKS-FE-ANO - 1
003570     ELSE
003580        MOVE WKS-FE-MES TO WKS-ZELLER-MES
003590        MOVE WKS-FE-ANO TO WKS-ZELLER-ANO
003600     END-IF
003610
003620     DIVIDE WKS-ZELLER-ANO BY 100
003630             GIVING   WKS-ZELLER-J
003640             REMAINDER WKS-ZELLER-K
003650
003660     COMPUTE WKS-ZELLER-H =
003670             WKS-FE-DIA
003680           + ((13 * (WKS-ZELLER-MES + 1)) / 5)
003690           + WKS-ZELLER-K
003700           + (WKS-ZELLER-K / 4)
003710           + (WKS-ZELLER-J / 4)
003720           + (5 * WKS-ZELLER-J)
003730
003740     DIVIDE WKS-ZELLER-H BY 7 GIVING WKS-ZELLER-Q
003750             REMAINDER WKS-ZELLER-DOW
003760
003770     EVALUATE WKS-ZELLER-DOW
003780        WHEN 0  MOVE "Saturday"  TO ANL-DIA-SEMANA
003790        WHEN 1  MOVE "Sunday"    TO ANL-DIA-SEMANA
003800        WHEN 2  MOVE "Monday"    TO ANL-DIA-SEMANA
003810        WHEN 3  MOVE "Tuesday"   TO ANL-DIA-SEMANA
003820        WHEN 4  MOVE "Wednesday" TO ANL-DIA-SEMANA
003830        WHEN 5  MOVE "Thursday"  TO ANL-DIA-SEMANA
003840        WHEN OTHER MOVE "Friday" TO ANL-DIA-SEMANA
003850     END-EVALUATE.
003860 410-CALC-DIA-SEMANA-E. EXIT.
003870
003880 415-CALC-TIPO-DIA SECTION.
003890     IF WKS-ZELLER-DOW = 0 OR WKS-ZELLER-DOW = 1
003900        MOVE "Weekend" TO ANL-TIPO-DIA
003910     ELSE
003920        MOVE "Weekday" TO ANL-TIPO-DIA
003930     END-IF.
003940 415-CALC-TIPO-DIA-E. EXIT.
003950
003960******************************************************************
003970* BUSCA LA CONDICION DE CLIMA CUYA FECHA-HORA COINCIDE CON LA    *
003980* RECOLECCION DE LA ENTREGA (SEARCH ALL BINARIA SOBRE LA TABLA   *
003990* CARGADA EN 150-CARGAR-TABLA-CLIMA). SI NO SE ENCUENTRA, SE     *
004000* DEJA "Unknown" Y SE CUENTA PARA EL AVISO DEL RESUMEN.          *
004010******************************************************************
004020 420-BUSCAR-CLIMA SECTION.
004030     SET WKS-I TO 1
004040     SEARCH ALL WKS-DATO-CLIMA
004050        AT END
004060             MOVE "Unknown"      TO ANL-CONDICION-CLIMA
004070             ADD  1              TO WKS-CLIMA-NF
004080        WHEN WKS-TC-FECHA(WKS-I) = ENT-FEC-REC-FECHA
004090         AND WKS-TC-HORA (WKS-I) = WKS-HORA-RECOLECCION
004100             MOVE WKS-TC-CONDICION(WKS-I) TO ANL-CONDICION-CLIMA
004110     END-SEARCH.
004120 420-BUSCAR-CLIMA-E. EXIT.
004130
004140******************************************************************
004150* DURACION REAL DE LA ENTREGA: SEGUNDOS TRANSCURRIDOS ENTRE      *
004160* RECOLECCION Y ENTREGA, CONVERTIDOS A MINUTOS CON 2 DECIMALES   *
004170* (ANL-TIEMPO-REAL-MIN) Y A LA FORMA "MIN.SS" PARA DESPLIEGUE    *
004180* (ANL-TIEMPO-REAL-DISP). USA DIAS JULIANOS PARA CUBRIR          *
004190* ENTREGAS QUE CRUZAN DE UN DIA A OTRO.                          *
004200******************************************************************
004210 430-CALC-DURACION SECTION.
004220     MOVE ENT-FEC-REC-FECHA(1:4) TO WKS-FE-ANO
004230     MOVE ENT-FEC-REC-FECHA(6:2) TO WKS-FE-MES
004240     MOVE ENT-FEC-REC-FECHA(9:2) TO WKS-FE-DIA
004250     PERFORM 435-CALC-DIAS-JULIANOS THRU 435-CALC-DIAS-JULIANOS-E
004260     MOVE WKS-DIAS-JULIANOS TO WKS-DIAS-JUL-REC
004270
004280     MOVE ENT-FEC-ENT-FECHA(1:4) TO WKS-FE-ANO
004290     MOVE ENT-FEC-ENT-FECHA(6:2) TO WKS-FE-MES
004300     MOVE ENT-FEC-ENT-FECHA(9:2) TO WKS-FE-DIA
004310     PERFORM 435-CALC-DIAS-JULIANOS THRU 435-CALC-DIAS-JULIANOS-E
004320     MOVE WKS-DIAS-JULIANOS TO WKS-DIAS-JUL-ENT
004330
004340     MOVE ENT-FEC-REC-HORA TO WKS-HORA-TEXTO
004341     PERFORM 431-HORA-A-SEGUNDOS THRU 431-HORA-A-SEGUNDOS-E
004342     COMPUTE WKS-SEG-TOTAL-REC =
004350             (WKS-DIAS-JUL-REC * 86400) + WKS-SEG-HORA-DEL-DIA
004360
004361     MOVE ENT-FEC-ENT-HORA TO WKS-HORA-TEXTO
004362     PERFORM 431-HORA-A-SEGUNDOS THRU 431-HORA-A-SEGUNDOS-E
004370     COMPUTE WKS-SEG-TOTAL-ENT =
004380             (WKS-DIAS-JUL-ENT * 86400) + WKS-SEG-HORA-DEL-DIA
004390
004400     COMPUTE WKS-SEG-TRANSCURRIDOS =
004420             WKS-SEG-TOTAL-ENT - WKS-SEG-TOTAL-REC
004430
004440     COMPUTE ANL-TIEMPO-REAL-MIN ROUNDED =
004450             WKS-SEG-TRANSCURRIDOS / 60
004460
004470     DIVIDE WKS-SEG-TRANSCURRIDOS BY 60
004480             GIVING   WKS-MIN-ENTEROS
004490             REMAINDER WKS-SEG-RESTO
004500     MOVE WKS-SEG-RESTO          TO WKS-SEG-RESTO-ED
004510     MOVE WKS-MIN-ENTEROS        TO WKS-MIN-ZZ9
004520     MOVE ZEROS                  TO WKS-MIN-BLANCOS
004530     INSPECT WKS-MIN-ZZ9 TALLYING WKS-MIN-BLANCOS FOR LEADING SPACE
004540     COMPUTE WKS-MIN-INICIO = WKS-MIN-BLANCOS + 1
004550     COMPUTE WKS-MIN-LARGO  = 3 - WKS-MIN-BLANCOS
004560     MOVE SPACES TO ANL-TIEMPO-REAL-DISP
004570     STRING WKS-MIN-ZZ9(WKS-MIN-INICIO:WKS-MIN-LARGO) DELIMITED SIZE
004580            "."                                       DELIMITED SIZE
004590            WKS-SEG-RESTO-ED                           DELIMITED SIZE
004600            INTO ANL-TIEMPO-REAL-DISP.
004610 430-CALC-DURACION-E. EXIT.
004611
004612******************************************************************
004613* PARTE UNA HORA "HH:MM:SS" (WKS-HORA-TEXTO) EN SEGUNDOS DESDE    *
004614* LA MEDIANOCHE (WKS-SEG-HORA-DEL-DIA). SIN FUNCIONES DEL         *
004615* LENGUAJE, SOLO REFERENCIA MODIFICADA Y ARITMETICA.              *
004616******************************************************************
004617 431-HORA-A-SEGUNDOS SECTION.
004618     MOVE WKS-HORA-TEXTO(1:2) TO WKS-HH
004619     MOVE WKS-HORA-TEXTO(4:2) TO WKS-MM
004620     MOVE WKS-HORA-TEXTO(7:2) TO WKS-SS
004621     COMPUTE WKS-SEG-HORA-DEL-DIA =
004622             (WKS-HH * 3600) + (WKS-MM * 60) + WKS-SS.
004623 431-HORA-A-SEGUNDOS-E. EXIT.
004624
004630******************************************************************
004640* NUMERO DE DIAS DESDE LA EPOCA (1970-01-01) A LA FECHA EN       *
004650* WKS-FECHA-ENTRADA (ALGORITMO DE CALENDARIO GREGORIANO, EL      *
004660* MISMO QUE USA SCDAGEN EN SU PARRAFO 435).                     *
004670******************************************************************
004680 435-CALC-DIAS-JULIANOS SECTION.
004690 435-00.
004700     IF WKS-FE-MES > 2
004710        MOVE WKS-FE-ANO TO WKS-HJ-Y
004720        COMPUTE WKS-HJ-MP = WKS-FE-MES - 3
004730     ELSE
004740        COMPUTE WKS-HJ-Y = WKS-FE-ANO - 1
004750        COMPUTE WKS-HJ-MP = WKS-FE-MES + 9
004760     END-IF
004770     COMPUTE WKS-HJ-ERA = WKS-HJ-Y / 400
004780     COMPUTE WKS-HJ-YOE = WKS-HJ-Y - (WKS-HJ-ERA * 400)
004790     COMPUTE WKS-HJ-DOY = (((153 * WKS-HJ-MP) + 2) / 5)
004800             + WKS-FE-DIA - 1
004810     COMPUTE WKS-HJ-DOE = (WKS-HJ-YOE * 365)
004820             + (WKS-HJ-YOE / 4) - (WKS-HJ-YOE / 100) + WKS-HJ-DOY
004830     COMPUTE WKS-DIAS-JULIANOS =
004840             (WKS-HJ-ERA * 146097) + WKS-HJ-DOE - 719468.
004850 435-CALC-DIAS-JULIANOS-E. EXIT.
004860
004870******************************************************************
004880* TIEMPO TEORICO DE LA ENTREGA SEGUN LA FORMULA DE CALIFICACION  *
004890* DE RUTAS: BASE POR DISTANCIA, AJUSTADA POR TIPO DE PAQUETE,    *
004900* ZONA, HORA PICO, DIA DE LA SEMANA Y CLIMA.                    *
004910******************************************************************
004920 440-CALC-TIEMPO-TEORICO SECTION.
004930     COMPUTE WKS-BASE-MINUTOS =
004940             30 + (ANL-DISTANCIA-KM * 0.8)
004950
004960     PERFORM 441-FACTOR-PAQUETE THRU 441-FACTOR-PAQUETE-E
004970     PERFORM 442-FACTOR-ZONA    THRU 442-FACTOR-ZONA-E
004980     PERFORM 443-FACTOR-PICO    THRU 443-FACTOR-PICO-E
004990     PERFORM 444-FACTOR-DIA     THRU 444-FACTOR-DIA-E
005000     PERFORM 445-FACTOR-CLIMA   THRU 445-FACTOR-CLIMA-E
005010
005020     COMPUTE WKS-TEORICO-EXACTO =
005030             WKS-BASE-MINUTOS
005040           * WKS-FACTOR-PAQUETE
005050           * WKS-FACTOR-ZONA
005060           * WKS-FACTOR-PICO
005070           * WKS-FACTOR-DIA
005080           * WKS-FACTOR-CLIMA
005090
005100     COMPUTE ANL-TIEMPO-TEORICO-MIN ROUNDED = WKS-TEORICO-EXACTO
005110     COMPUTE WKS-UMBRAL-RETRASO = WKS-TEORICO-EXACTO * 1.2.
005120 440-CALC-TIEMPO-TEORICO-E. EXIT.
005130
005140 441-FACTOR-PAQUETE SECTION.
005150     EVALUATE ANL-TIPO-PAQUETE
005160        WHEN "Small"        MOVE 1.0 TO WKS-FACTOR-PAQUETE
005170        WHEN "Medium"       MOVE 1.2 TO WKS-FACTOR-PAQUETE
005180        WHEN "Large"        MOVE 1.5 TO WKS-FACTOR-PAQUETE
005190        WHEN "Extra Large"  MOVE 2.0 TO WKS-FACTOR-PAQUETE
005200        WHEN "Special"      MOVE 2.5 TO WKS-FACTOR-PAQUETE
005210        WHEN OTHER          MOVE 1.0 TO WKS-FACTOR-PAQUETE
005220     END-EVALUATE.
005230 441-FACTOR-PAQUETE-E. EXIT.
005240
005250 442-FACTOR-ZONA SECTION.
005260     EVALUATE ANL-ZONA-ENTREGA
005270        WHEN "Urban"          MOVE 1.2 TO WKS-FACTOR-ZONA
005280        WHEN "Suburban"       MOVE 1.0 TO WKS-FACTOR-ZONA
005290        WHEN "Rural"          MOVE 1.3 TO WKS-FACTOR-ZONA
005300        WHEN "Industrial"     MOVE 0.9 TO WKS-FACTOR-ZONA
005310        WHEN "Shopping Center" MOVE 1.4 TO WKS-FACTOR-ZONA
005320        WHEN OTHER            MOVE 1.0 TO WKS-FACTOR-ZONA
005330     END-EVALUATE.
005340 442-FACTOR-ZONA-E. EXIT.
005350
005360 443-FACTOR-PICO SECTION.
005370     EVALUATE TRUE
005380        WHEN WKS-HORA-RECOLECCION >= 7  AND WKS-HORA-RECOLECCION <= 9
005390             MOVE 1.3 TO WKS-FACTOR-PICO
005400        WHEN WKS-HORA-RECOLECCION >= 17 AND WKS-HORA-RECOLECCION <= 19
005410             MOVE 1.4 TO WKS-FACTOR-PICO
005420        WHEN OTHER
005430             MOVE 1.0 TO WKS-FACTOR-PICO
005440     END-EVALUATE.
005450 443-FACTOR-PICO-E. EXIT.
005460
005470 444-FACTOR-DIA SECTION.
005480     EVALUATE ANL-DIA-SEMANA
005490        WHEN "Monday"   MOVE 1.2 TO WKS-FACTOR-DIA
005500        WHEN "Friday"   MOVE 1.2 TO WKS-FACTOR-DIA
005510        WHEN "Saturday" MOVE 0.9 TO WKS-FACTOR-DIA
005520        WHEN "Sunday"   MOVE 0.9 TO WKS-FACTOR-DIA
005530        WHEN OTHER      MOVE 1.0 TO WKS-FACTOR-DIA
005540     END-EVALUATE.
005550 444-FACTOR-DIA-E. EXIT.
005560
005570******************************************************************
005580* FACTOR DE CLIMA: EL RENGLON DE CONDICION NO SIEMPRE VIENE EN   *
005590* UNA PALABRA EXACTA ("LIGHT RAIN", "HEAVY SNOW"...), ASI QUE SE *
005600* BUSCA LA PALABRA CLAVE DENTRO DEL TEXTO EN MAYUSCULAS.         *
005610******************************************************************
005620 445-FACTOR-CLIMA SECTION.
005630     MOVE ANL-CONDICION-CLIMA TO WKS-CLIMA-MAYUSCULAS
005640     INSPECT WKS-CLIMA-MAYUSCULAS
005650        CONVERTING "abcdefghijklmnopqrstuvwxyz"
005660                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005670     MOVE 1.0 TO WKS-FACTOR-CLIMA
005680
005690     MOVE "RAIN"     TO WKS-PATRON
005700     MOVE 4          TO WKS-PATRON-LARGO
005710     PERFORM 446-BUSCAR-PATRON THRU 446-BUSCAR-PATRON-E
005720     IF WKS-SI-PATRON-ENCONTRADO
005730        MOVE 1.2 TO WKS-FACTOR-CLIMA
005740     ELSE
005750        MOVE "DRIZZLE"  TO WKS-PATRON
005760        MOVE 7          TO WKS-PATRON-LARGO
005770        PERFORM 446-BUSCAR-PATRON THRU 446-BUSCAR-PATRON-E
005780        IF WKS-SI-PATRON-ENCONTRADO
005790           MOVE 1.2 TO WKS-FACTOR-CLIMA
005800        ELSE
005810           PERFORM 447-FACTOR-CLIMA-NIEVE THRU 447-FACTOR-CLIMA-NIEVE-E
005820        END-IF
005830     END-IF.
005840 445-FACTOR-CLIMA-E. EXIT.
005850
005860 446-BUSCAR-PATRON SECTION.
005870     MOVE "N" TO WKS-PATRON-ENCONTRADO
005880     COMPUTE WKS-PATRON-TOPE = 21 - WKS-PATRON-LARGO
005890     SET WKS-PATRON-POS TO 1
005900     PERFORM 446-COMPARAR-POS THRU 446-COMPARAR-POS-E
005910             VARYING WKS-PATRON-POS FROM 1 BY 1
005920             UNTIL WKS-PATRON-POS > WKS-PATRON-TOPE
005930                OR WKS-SI-PATRON-ENCONTRADO.
005940 446-BUSCAR-PATRON-E. EXIT.
005950
005960 446-COMPARAR-POS SECTION.
005970     IF WKS-CLIMA-MAYUSCULAS(WKS-PATRON-POS:WKS-PATRON-LARGO)
005980           = WKS-PATRON(1:WKS-PATRON-LARGO)
005990        MOVE "S" TO WKS-PATRON-ENCONTRADO
006000     END-IF.
006010 446-COMPARAR-POS-E. EXIT.
006020
006030 447-FACTOR-CLIMA-NIEVE SECTION.
006040     MOVE "SNOW"     TO WKS-PATRON
006050     MOVE 4          TO WKS-PATRON-LARGO
006060     PERFORM 446-BUSCAR-PATRON THRU 446-BUSCAR-PATRON-E
006070     IF WKS-SI-PATRON-ENCONTRADO
006080        MOVE 1.8 TO WKS-FACTOR-CLIMA
006090     ELSE
006100        MOVE "BLIZZARD" TO WKS-PATRON
006110        MOVE 8          TO WKS-PATRON-LARGO
006120        PERFORM 446-BUSCAR-PATRON THRU 446-BUSCAR-PATRON-E
006130        IF WKS-SI-PATRON-ENCONTRADO
006140           MOVE 1.8 TO WKS-FACTOR-CLIMA
006150        ELSE
006160           MOVE "SLEET" TO WKS-PATRON
006170           MOVE 5       TO WKS-PATRON-LARGO
006180           PERFORM 446-BUSCAR-PATRON THRU 446-BUSCAR-PATRON-E
006190           IF WKS-SI-PATRON-ENCONTRADO
006200              MOVE 1.8 TO WKS-FACTOR-CLIMA
006210           ELSE
006220              PERFORM 448-FACTOR-CLIMA-NEBLINA THRU
006230                      448-FACTOR-CLIMA-NEBLINA-E
006240           END-IF
006250        END-IF
006260     END-IF.
006270 447-FACTOR-CLIMA-NIEVE-E. EXIT.
006280
006290 448-FACTOR-CLIMA-NEBLINA SECTION.
006300     MOVE "FOG"  TO WKS-PATRON
006310     MOVE 3      TO WKS-PATRON-LARGO
006320     PERFORM 446-BUSCAR-PATRON THRU 446-BUSCAR-PATRON-E
006330     IF WKS-SI-PATRON-ENCONTRADO
006340        MOVE 1.1 TO WKS-FACTOR-CLIMA
006350     ELSE
006360        MOVE "MIST" TO WKS-PATRON
006370        MOVE 4      TO WKS-PATRON-LARGO
006380        PERFORM 446-BUSCAR-PATRON THRU 446-BUSCAR-PATRON-E
006390        IF WKS-SI-PATRON-ENCONTRADO
006400           MOVE 1.1 TO WKS-FACTOR-CLIMA
006410        END-IF
006420     END-IF.
006430 448-FACTOR-CLIMA-NEBLINA-E. EXIT.
006440
006450******************************************************************
006460* ESTATUS FINAL DE LA ENTREGA: RETRASADA SI EL TIEMPO REAL        *
006470* REBASA EL UMBRAL (120% DEL TIEMPO TEORICO SIN REDONDEAR).       *
006480******************************************************************
006490 450-CALC-ESTATUS SECTION.
006500     IF ANL-TIEMPO-REAL-MIN > WKS-UMBRAL-RETRASO
006510        MOVE "Delayed"  TO ANL-ESTATUS
006520        ADD  1          TO WKS-CONT-RETRASOS
006530     ELSE
006540        MOVE "On-time"  TO ANL-ESTATUS
006550        ADD  1          TO WKS-CONT-A-TIEMPO
006560     END-IF.
006570 450-CALC-ESTATUS-E. EXIT.
006580
006590 460-ESCRIBIR-ANALISIS SECTION.
006600     WRITE ANL-REGISTRO-ANALISIS
006610     IF FS-ANALISIS NOT = "00"
006620        MOVE 7               TO FS-CICLO
006630        MOVE "WRITE"         TO ACCION
006640        MOVE ANL-ID-ENTREGA  TO LLAVE
006650        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
006660     ELSE
006670        ADD  1 TO WKS-REG-ESCRITOS
006680     END-IF.
006690 460-ESCRIBIR-ANALISIS-E. EXIT.
006700
006710******************************************************************
006720* REPORTE RESUMEN DE LA CORRIDA (RUN SUMMARY): SE MANDA A        *
006730* PANTALLA Y AL MISMO TIEMPO SE GRABA EN REPANAL.                *
006740******************************************************************
006750 500-ESTADISTICAS SECTION.
006760     MOVE "SUPERCOURIER DELIVERY ANALYSIS - RUN SUMMARY"
006770               TO REG-REPANAL
006780     PERFORM 505-IMPRIMIR-RENGLON THRU 505-IMPRIMIR-RENGLON-E
006790     DISPLAY REG-REPANAL
006800
006810     MOVE ZEROS              TO WKS-MASK
006820     MOVE WKS-REG-LEIDOS      TO WKS-MASK
006830     STRING "  RECORDS READ:             " DELIMITED SIZE
006840            WKS-MASK                        DELIMITED SIZE
006850            INTO REG-REPANAL
006860     PERFORM 505-IMPRIMIR-RENGLON THRU 505-IMPRIMIR-RENGLON-E
006870     DISPLAY REG-REPANAL
006880
006890     MOVE ZEROS              TO WKS-MASK
006900     MOVE WKS-REG-ESCRITOS    TO WKS-MASK
006910     STRING "  RECORDS WRITTEN:          " DELIMITED SIZE
006920            WKS-MASK                        DELIMITED SIZE
006930            INTO REG-REPANAL
006940     PERFORM 505-IMPRIMIR-RENGLON THRU 505-IMPRIMIR-RENGLON-E
006950     DISPLAY REG-REPANAL
006960
006970     MOVE ZEROS              TO WKS-MASK
006980     MOVE WKS-CLIMA-NF        TO WKS-MASK
006990     STRING "  WEATHER UNMATCHED:        " DELIMITED SIZE
007000            WKS-MASK                        DELIMITED SIZE
007010            INTO REG-REPANAL
007020     PERFORM 505-IMPRIMIR-RENGLON THRU 505-IMPRIMIR-RENGLON-E
007030     DISPLAY REG-REPANAL
007040
007050     MOVE ZEROS              TO WKS-MASK
007060     MOVE WKS-CONT-RETRASOS   TO WKS-MASK
007070     STRING "  DELAYED:                  " DELIMITED SIZE
007080            WKS-MASK                        DELIMITED SIZE
007090            INTO REG-REPANAL
007100     PERFORM 505-IMPRIMIR-RENGLON THRU 505-IMPRIMIR-RENGLON-E
007110     DISPLAY REG-REPANAL
007120
007130     MOVE ZEROS              TO WKS-MASK
007140     MOVE WKS-CONT-A-TIEMPO   TO WKS-MASK
007150     STRING "  ON-TIME:                  " DELIMITED SIZE
007160            WKS-MASK                        DELIMITED SIZE
007170            INTO REG-REPANAL
007180     PERFORM 505-IMPRIMIR-RENGLON THRU 505-IMPRIMIR-RENGLON-E
007190     DISPLAY REG-REPANAL
007200
007210     IF WKS-CLIMA-NF > 0
007220        MOVE "  *** WARNING: WEATHER DATA MISSING FOR SOME RECORDS"
007230                  TO REG-REPANAL
007240        PERFORM 505-IMPRIMIR-RENGLON THRU 505-IMPRIMIR-RENGLON-E
007250        DISPLAY REG-REPANAL
007260     END-IF.
007270 500-ESTADISTICAS-E. EXIT.
007280
007290 505-IMPRIMIR-RENGLON SECTION.
007300     WRITE REG-REPANAL
007310     IF FS-REPANAL NOT = "00"
007320        MOVE 8           TO FS-CICLO
007330        MOVE "WRITE"     TO ACCION
007340        PERFORM FILE-STATUS-EXTENDED THRU FILE-STATUS-EXTENDED-E
007350     END-IF.
007360 505-IMPRIMIR-RENGLON-E. EXIT.
007370
007380 FILE-STATUS-EXTENDED SECTION.
007390     EVALUATE FS-CICLO
007400        WHEN 1
007410           MOVE "ENTREGAS" TO ARCHIVO
007412           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
007414                                 LLAVE, FS-ENTREGAS, FSE-ENTREGAS
007420           MOVE  91        TO RETURN-CODE
007430           PERFORM CERRAR-ARCHIVOS THRU CERRAR-ARCHIVOS-E
007440           STOP RUN
007450        WHEN 2
007460           MOVE "CLIMADAT" TO ARCHIVO
007462           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
007464                                 LLAVE, FS-CLIMADAT, FSE-CLIMADAT
007470           MOVE  91        TO RETURN-CODE
007480           PERFORM CERRAR-ARCHIVOS THRU CERRAR-ARCHIVOS-E
007490           STOP RUN
007500        WHEN 3
007510           MOVE "ANALISIS" TO ARCHIVO
007512           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
007514                                 LLAVE, FS-ANALISIS, FSE-ANALISIS
007520           MOVE  91        TO RETURN-CODE
007530           PERFORM CERRAR-ARCHIVOS THRU CERRAR-ARCHIVOS-E
007540           STOP RUN
007550        WHEN 4
007560           MOVE "REPANAL"  TO ARCHIVO
007562           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
007564                                 LLAVE, FS-REPANAL, FSE-REPANAL
007570           MOVE  91        TO RETURN-CODE
007580           PERFORM CERRAR-ARCHIVOS THRU CERRAR-ARCHIVOS-E
007590           STOP RUN
007600        WHEN 5
007610           MOVE "CLIMADAT" TO ARCHIVO
007612           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
007614                                 LLAVE, FS-CLIMADAT, FSE-CLIMADAT
007620           MOVE  91        TO RETURN-CODE
007630           PERFORM CERRAR-ARCHIVOS THRU CERRAR-ARCHIVOS-E
007640           STOP RUN
007650        WHEN 6
007660           MOVE "ENTREGAS" TO ARCHIVO
007662           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
007664                                 LLAVE, FS-ENTREGAS, FSE-ENTREGAS
007670           MOVE  91        TO RETURN-CODE
007680           PERFORM CERRAR-ARCHIVOS THRU CERRAR-ARCHIVOS-E
007690           STOP RUN
007700        WHEN 7
007710           MOVE "ANALISIS" TO ARCHIVO
007712           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
007714                                 LLAVE, FS-ANALISIS, FSE-ANALISIS
007720           MOVE  91        TO RETURN-CODE
007730           PERFORM CERRAR-ARCHIVOS THRU CERRAR-ARCHIVOS-E
007740           STOP RUN
007750        WHEN OTHER
007760           MOVE "REPANAL"  TO ARCHIVO
007762           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
007764                                 LLAVE, FS-REPANAL, FSE-REPANAL
007770           MOVE  91        TO RETURN-CODE
007780           PERFORM CERRAR-ARCHIVOS THRU CERRAR-ARCHIVOS-E
007790           STOP RUN
007800     END-EVALUATE.
007810 FILE-STATUS-EXTENDED-E. EXIT.
007820
007870 CERRAR-ARCHIVOS SECTION.
007880     CLOSE ENTREGAS, CLIMADAT, ANALISIS, REPANAL.
007890 CERRAR-ARCHIVOS-E. EXIT.
