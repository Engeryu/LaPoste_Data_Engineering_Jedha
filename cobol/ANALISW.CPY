000100******************************************************************
000200*                A N A L I S W   -   C O P Y B O O K            *
000300******************************************************************
000400* FECHA       : 14/05/2019                                       *
000500* PROGRAMADOR : R. CASTANEDA OLVERA                              *
000600* APLICACION  : SUPERCOURIER - ANALISIS DE ENTREGAS              *
000700* PROGRAMA    : ANALISW                                         *
000800* TIPO        : COPYBOOK - LAYOUT DE ARCHIVO                     *
000900* DESCRIPCION : LAYOUT DEL REGISTRO DE SALIDA (ARCHIVO ANALISIS),*
001000*             : UN REGISTRO POR ENTREGA YA ENRIQUECIDO CON LOS   *
001100*             : DATOS DE CLIMA, DURACION Y CALIFICACION.         *
001200* ARCHIVOS    : ANALISIS=A                                      *
001300* PROGRAMA(S) : SCDAPRN                                          *
001400******************************************************************
001500*----------------------------------------------------------------*
001600* BITACORA DE CAMBIOS                                            *
001700*----------------------------------------------------------------*
001800* VER  FECHA      POR  SOLICITUD  DESCRIPCION                    *
001900*---- ---------- ---- ---------- ------------------------------- *
002000* A00  2019-05-14 RCO  SCDA-0001  PRIMERA VERSION                *
002100* A01  2021-09-02 RCO  SCDA-0114  SE AMPLIA ANL-TIPO-PAQUETE A   *
002200*                                 X(15) POR "EXTRA LARGE"        *
002300* A02  2023-11-30 LFM  SCDA-0233  SE AGREGA FILLER DE RELLENO    *
002400*                                 FINAL DEL REGISTRO             *
002500******************************************************************
002600 01  ANL-REGISTRO-ANALISIS.
002700     05  ANL-ID-ENTREGA          PIC X(10).
002800     05  ANL-FEC-RECOLECCION     PIC X(19).
002900     05  ANL-DIA-SEMANA          PIC X(09).
003000     05  ANL-HORA                PIC 9(02).
003100     05  ANL-TIPO-DIA            PIC X(07).
003200     05  ANL-TIPO-PAQUETE        PIC X(15).
003300     05  ANL-DISTANCIA-KM        PIC 9(03)V99.
003400     05  ANL-ZONA-ENTREGA        PIC X(15).
003500     05  ANL-CONDICION-CLIMA     PIC X(20).
003600     05  ANL-TIEMPO-REAL-MIN     PIC S9(05)V99.
003700     05  ANL-TIEMPO-REAL-DISP    PIC X(07).
003800     05  ANL-TIEMPO-TEORICO-MIN  PIC S9(05)V99.
003900     05  ANL-ESTATUS             PIC X(07).
004000     05  FILLER                  PIC X(02).
