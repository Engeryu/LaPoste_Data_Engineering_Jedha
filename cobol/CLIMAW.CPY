000100******************************************************************
000200*                 C L I M A W   -   C O P Y B O O K              *
000300******************************************************************
000400* FECHA       : 14/05/2019                                       *
000500* PROGRAMADOR : R. CASTANEDA OLVERA                              *
000600* APLICACION  : SUPERCOURIER - ANALISIS DE ENTREGAS              *
000700* PROGRAMA    : CLIMAW                                          *
000800* TIPO        : COPYBOOK - LAYOUT DE ARCHIVO                     *
000900* DESCRIPCION : LAYOUT DEL REGISTRO DE CLIMA (ARCHIVO CLIMADAT), *
001000*             : UN REGISTRO POR FECHA Y HORA, ORDENADO ASCENDENTE*
001100*             : POR FECHA-HORA PARA PERMITIR BUSQUEDA BINARIA.   *
001200* ARCHIVOS    : CLIMADAT=A                                      *
001300* PROGRAMA(S) : SCDAGEN, SCDAPRN                                 *
001400******************************************************************
001500*----------------------------------------------------------------*
001600* BITACORA DE CAMBIOS                                            *
001700*----------------------------------------------------------------*
001800* VER  FECHA      POR  SOLICITUD  DESCRIPCION                    *
001900*---- ---------- ---- ---------- ------------------------------- *
002000* A00  2019-05-14 RCO  SCDA-0001  PRIMERA VERSION                *
002100* A01  2022-02-18 RCO  SCDA-0180  SE RESERVAN 2 BYTES AL FINAL   *
002200*                                 DEL REGISTRO PARA USO FUTURO   *
002300******************************************************************
002400 01  CLI-REGISTRO-CLIMA.
002500     05  CLI-FEC-OBSERVACION     PIC X(10).
002600     05  CLI-HORA-OBSERVACION    PIC 9(02).
002700     05  CLI-CONDICION           PIC X(20).
002800     05  FILLER                  PIC X(02).
